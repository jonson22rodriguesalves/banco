000010******************************************************************
000020*  IDENTIFICATION DIVISION                                       *
000030******************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    BANCO40.
000060 AUTHOR.        ROGERIO FERNANDO MACHADO.
000070 INSTALLATION.  ELDORADO - CONTROLE FINANCEIRO.
000080 DATE-WRITTEN.  17/06/94.
000090 DATE-COMPILED.
000100 SECURITY.      USO INTERNO - DEPARTAMENTO DE CONTABILIDADE.
000110******************************************************************
000120*  BANCO40 - LOTE NOTURNO DE MOVIMENTO DE CONTAS (CC E CP)       *
000130*  DESCRICAO.                                                    *
000140*      LE O MESTRE DE CONTAS (CTAMESTR), CARREGA EM TABELA DE    *
000150*      MEMORIA, LE O ARQUIVO DE MOVIMENTO (MOVTO) E APLICA       *
000160*      DEPOSITO / SAQUE / PAGAMENTO / RENDIMENTO / CONSULTA DE   *
000170*      CHEQUE ESPECIAL CONTRA A CONTA CORRESPONDENTE, EMITINDO   *
000180*      UMA LINHA DE RELATORIO (RELATO) POR MOVIMENTO. AO FINAL   *
000190*      REGRAVA O MESTRE (CTANOVA) ORDENADO POR TIPO E NUMERO E   *
000200*      IMPRIME OS TOTAIS POR TIPO DE CONTA E O TOTAL GERAL.      *
000210*  SUBSTITUI.                                                    *
000220*      AS TELAS DE MANUTENCAO DE CHEQUE (BANCO01/03/05/06) E OS  *
000230*      RELATORIOS AVULSOS (BANCO09/12/14) PASSAM A SER TRATADOS  *
000240*      EM LOTE UNICO NOTURNO A PARTIR DESTE PROGRAMA.            *
000250******************************************************************
000260*  HISTORICO DE ALTERACOES                                       *
000270*  DATA      PROGR  CHAMADO   DESCRICAO                          *
000280*  --------  -----  --------  -----------------------------      *
000290*  17/06/94  RFM    OS-0230  VERSAO INICIAL DO LOTE NOTURNO      *
000300*  09/09/94  RFM    OS-0241  INCLUIDO CALCULO DE JUROS DIARIO    *
000310*  02/02/95  RFM    OS-0255  INCLUIDA CONTA POUPANCA E RENDTO.   *
000320*  22/01/96  V.S.   OS-0298  REVISAO DO RECALCULO DO LIMITE      *
000330*  14/03/97  V.S.   OS-0322  CORRIG. ORDENACAO DO MESTRE NOVO    *
000340*  03/02/99  L.P.M. OS-0401  REVISAO GERAL DE DATAS P/ Y2K       *
000350*  11/11/03  RFM    OS-0512  RELATORIO GANHA TOTAL GERAL         *
000360*  19/05/07  L.P.M. OS-0588  AJUSTE NO ARREDONDAMENTO DE JUROS   *
000361*  18/03/09  L.P.M. OS-0602  QUALIF. CAMPOS AMBIGUOS ACCT-*,     *
000362*                            PROMOVIDAS CHAVES/SUBSCRITOS P/ 77, *
000363*                            VALIDA TIPO DE CONTA DO MESTRE      *
000364*  02/04/09  L.P.M. OS-0609  CAMPOS DE VALOR/TAXA VOLTAM P/      *
000365*                            ZONED DECIMAL (SEM COMP-3) - CASA   *
000366*                            NUNCA EMPACOTOU CAMPO NENHUM        *
000370******************************************************************
000380
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     CLASS TIPO-CTA-VALIDO IS "CC" "CP".
000460
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT CTA-MESTRE   ASSIGN TO CTAMESTR
000500            ORGANIZATION IS LINE SEQUENTIAL
000510            FILE STATUS  IS FS-CTA-MESTRE.
000520
000530     SELECT MOVTO        ASSIGN TO MOVTO
000540            ORGANIZATION IS LINE SEQUENTIAL
000550            FILE STATUS  IS FS-MOVTO.
000560
000570     SELECT RELATO       ASSIGN TO PRINTER.
000580
000590     SELECT CTA-NOVA     ASSIGN TO CTANOVA
000600            ORGANIZATION IS LINE SEQUENTIAL
000610            FILE STATUS  IS FS-CTA-NOVA.
000620
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  CTA-MESTRE          LABEL RECORD IS STANDARD
000660                            VALUE OF FILE-ID IS "CTAMESTR.DAT".
000670 COPY CTAMSTR.
000680
000690 FD  MOVTO               LABEL RECORD IS STANDARD
000700                            VALUE OF FILE-ID IS "MOVTO.DAT".
000710 COPY TRANMOV.
000720
000730 FD  RELATO              LABEL RECORD IS OMITTED.
000740 01  REG-RELATO             PIC X(80).
000750
000760 FD  CTA-NOVA             LABEL RECORD IS STANDARD
000770                            VALUE OF FILE-ID IS "CTANOVA.DAT".
000780 COPY CTAMSTR REPLACING ==REG-CTAMSTR== BY ==REG-CTA-NOVA==.
000790
000800******************************************************************
000810 WORKING-STORAGE SECTION.
000820******************************************************************
000830*    CHAVES DE FIM-DE-ARQUIVO E STATUS DOS ARQUIVOS - 77-LEVEL   *
000831*    NO PADRAO DA CASA (VER BANCO01/BANCO09/BANCO36)             *
000832*    18/03/09 L.P.M. OS-0602 PROMOVIDO DE GRUPO 01 PARA 77       *
000840******************************************************************
000850 77  WS-FIM-MESTRE       PIC X(01) VALUE "N".
000860     88  FIM-MESTRE           VALUE "S".
000870 77  WS-FIM-MOVTO        PIC X(01) VALUE "N".
000880     88  FIM-MOVTO            VALUE "S".
000890
000900 77  FS-CTA-MESTRE       PIC X(02).
000910 77  FS-MOVTO            PIC X(02).
000920 77  FS-CTA-NOVA         PIC X(02).
001000
001010******************************************************************
001020*    TABELA DE CONTAS EM MEMORIA (OS-0230)                       *
001030*    CARREGADA DE CTA-MESTRE NO INICIO, PESQUISADA POR NUMERO    *
001040*    COMPLETO DA CONTA E REGRAVADA ORDENADA EM CTA-NOVA          *
001050******************************************************************
001060 01  WS-TABELA-CONTAS.
001070     03  WS-QTDE-CONTAS      PIC 9(04) COMP VALUE ZERO.
001080     03  TB-CONTA OCCURS 2000 TIMES
001090                  INDEXED BY TB-IDX TB-IDX2.
001100         05  TB-NUM-COMPLETO     PIC X(10).
001110         05  TB-TIPO             PIC X(02).
001120             88  TB-E-CTA-CORRENTE   VALUE "CC".
001130             88  TB-E-CTA-POUPANCA   VALUE "CP".
001140         05  TB-NUMERO           PIC 9(08).
001150         05  TB-AGENCIA          PIC X(10).
001160         05  TB-NOME             PIC X(30).
001170         05  TB-SALDO            PIC S9(09)V99.
001180         05  TB-LIMITE           PIC S9(09)V99.
001190         05  TB-JUROS-UTIL       PIC S9(09)V99.
001200         05  TB-JUROS-DATA       PIC 9(08).
001210         05  TB-JD-AAMMDD REDEFINES TB-JUROS-DATA.
001220             07  TB-JD-ANO           PIC 9(04).
001230             07  TB-JD-MES           PIC 9(02).
001240             07  TB-JD-DIA           PIC 9(02).
001250         05  TB-TAXA             PIC S9V9(04).
001260         05  TB-SITUACAO         PIC X(01).
001270             88  TB-E-EXCLUIDA       VALUE "E".
001280             88  TB-E-NORMAL         VALUE "N".
001290             88  TB-E-NOVA           VALUE "I".
001300         05  FILLER              PIC X(05).
001310
001320*--------------------------------------------------------------*
001330*    REGISTRO DE TROCA - USADO NA ORDENACAO DO MESTRE NOVO      *
001340*    (14/03/97 V.S. - OS-0322)                                  *
001350*--------------------------------------------------------------*
001360 01  WS-TAB-TROCA.
001370     03  WS-TROCA-DADOS      PIC X(95).
001380     03  FILLER              PIC X(05).
001390
001400******************************************************************
001410*    AREA DE TRABALHO DA CONTA EM PROCESSAMENTO (OS-0298)        *
001420*    A CONTA LOCALIZADA NA TABELA E COPIADA AQUI ANTES DE        *
001430*    APLICAR A REGRA DE NEGOCIO, E DEVOLVIDA A TABELA NO FIM     *
001440******************************************************************
001450 01  WS-CONTA-ATUAL.
001460     03  WA-NUM-COMPLETO     PIC X(10).
001470     03  WA-TIPO             PIC X(02).
001480     03  WA-NUMERO           PIC 9(08).
001490     03  WA-AGENCIA          PIC X(10).
001500     03  WA-NOME             PIC X(30).
001510     03  WA-SALDO            PIC S9(09)V99.
001520     03  WA-LIMITE           PIC S9(09)V99.
001530     03  WA-JUROS-UTIL       PIC S9(09)V99.
001540     03  WA-JUROS-DATA       PIC 9(08).
001550     03  WA-JD-AAMMDD REDEFINES WA-JUROS-DATA.
001560         05  WA-JD-ANO           PIC 9(04).
001570         05  WA-JD-MES           PIC 9(02).
001580         05  WA-JD-DIA           PIC 9(02).
001590     03  WA-TAXA             PIC S9V9(04).
001600     03  FILLER              PIC X(05).
001610
001620******************************************************************
001630*    SUBSCRITOS E CONTADORES DE ORDENACAO / PESQUISA - 77-LEVEL  *
001640*    18/03/09 L.P.M. OS-0602 PROMOVIDO DE GRUPO 01 PARA 77       *
001650******************************************************************
001660 77  WS-SUB-I            PIC 9(04) COMP.
001670 77  WS-SUB-J            PIC 9(04) COMP.
001680 77  WS-SUB-MENOR        PIC 9(04) COMP.
001690 77  WS-SUB-ACHOU        PIC X(01) VALUE "N".
001700     88  ACHOU-CONTA         VALUE "S".
001720
001730******************************************************************
001740*    AREAS DE CALCULO - JUROS / LIMITE / SALDO (OS-0241/OS-0298) *
001750******************************************************************
001760 01  WS-AREAS-DE-CALCULO.
001770     03  WS-CALC-LIMITE      PIC S9(09)V99.
001780     03  WS-CALC-INTERESSE   PIC S9(09)V99.
001790     03  WS-CALC-TOTAL-DEVIDO PIC S9(09)V99.
001800     03  WS-CALC-DIFERENCA   PIC S9(09)V99.
001810     03  WS-CALC-LIMITE-DISPON PIC S9(09)V99.
001820     03  WS-CALC-VALOR-CHEQUE PIC S9(09)V99.
001830     03  WS-CALC-REDUCAO     PIC S9(09)V99.
001840     03  WS-CALC-RESTANTE    PIC S9(09)V99.
001850     03  WS-CALC-RENDIMENTO  PIC S9(09)V99.
001860     03  WS-CALC-FATOR       PIC S9(07)V9(06).
001870     03  WS-CALC-FATOR-NOVO  PIC S9(07)V9(06).
001880     03  WS-CALC-DATA-BASE   PIC 9(08).
001890     03  WS-CALC-DATA-BASE-R REDEFINES WS-CALC-DATA-BASE.
001900         05  WS-CBASE-ANO        PIC 9(04).
001910         05  WS-CBASE-MES        PIC 9(02).
001920         05  WS-CBASE-DIA        PIC 9(02).
001930     03  FILLER              PIC X(05).
001940
001950******************************************************************
001960*    CONTAGEM DE DIAS ENTRE DUAS DATAS CCAAMMDD (OS-0241)        *
001970*    METODO GROSSEIRO - MESMO CRITERIO DO ANTIGO P-CALCULA-DIAS  *
001980*    DE BANCO09 (ANO*365 + MES*30 + DIA), SEM CONSIDERAR ANO     *
001990*    BISSEXTO NEM MESES DE 30/31 DIAS.                           *
002000******************************************************************
002010 01  WS-AREAS-DATA.
002020     03  WS-DT-INICIO.
002030         05  WS-DT-INI-ANO       PIC 9(04).
002040         05  WS-DT-INI-MES       PIC 9(02).
002050         05  WS-DT-INI-DIA       PIC 9(02).
002060     03  WS-DT-FIM.
002070         05  WS-DT-FIM-ANO       PIC 9(04).
002080         05  WS-DT-FIM-MES       PIC 9(02).
002090         05  WS-DT-FIM-DIA       PIC 9(02).
002100     03  WS-DIF-ANO          PIC S9(04) COMP.
002110     03  WS-DIF-MES          PIC S9(04) COMP.
002120     03  WS-DIF-DIA          PIC S9(04) COMP.
002130     03  WS-QTDE-DIAS        PIC S9(05) COMP.
002140     03  WS-CONTADOR-DIAS    PIC S9(05) COMP.
002150     03  FILLER              PIC X(10).
002160
002170******************************************************************
002180*    TOTAIS DE FECHAMENTO - CONTROL BREAK POR TIPO-CONTA         *
002190******************************************************************
002200 01  WS-TOTAIS.
002210     03  WS-TOT-CC-QTDE      PIC 9(04) COMP VALUE ZERO.
002220     03  WS-TOT-CC-SALDO     PIC S9(09)V99  VALUE ZERO.
002230     03  WS-TOT-CP-QTDE      PIC 9(04) COMP VALUE ZERO.
002240     03  WS-TOT-CP-SALDO     PIC S9(09)V99  VALUE ZERO.
002250     03  WS-TOT-GERAL-QTDE   PIC 9(04) COMP VALUE ZERO.
002260     03  WS-TOT-GERAL-SALDO  PIC S9(09)V99  VALUE ZERO.
002270     03  FILLER              PIC X(10).
002280
002290******************************************************************
002300*    CONTROLE DE IMPRESSAO                                       *
002310******************************************************************
002320 01  WS-CONTROLE-RELATO.
002330     03  WS-LIN              PIC 9(02) COMP VALUE ZERO.
002340     03  WS-PAG              PIC 9(03) COMP VALUE ZERO.
002350     03  FILLER              PIC X(05).
002360
002370******************************************************************
002380*    LINHA DE DETALHE DO RELATORIO (1-78, OS-0230)               *
002390******************************************************************
002400 01  LINHA-DETALHE.
002410     05  LD-CONTA            PIC X(10).
002420     05  FILLER              PIC X(01) VALUE SPACES.
002430     05  LD-TIPO             PIC X(02).
002440     05  FILLER              PIC X(01) VALUE SPACES.
002450     05  LD-OPERACAO         PIC X(02).
002460     05  FILLER              PIC X(01) VALUE SPACES.
002470     05  LD-VALOR            PIC -9(09).99.
002480     05  FILLER              PIC X(01) VALUE SPACES.
002490     05  LD-SALDO            PIC -9(09).99.
002500     05  FILLER              PIC X(01) VALUE SPACES.
002510     05  LD-MENSAGEM         PIC X(33).
002520     05  FILLER              PIC X(02) VALUE SPACES.
002530
002540******************************************************************
002550*    LINHA DE SUBTOTAL POR TIPO DE CONTA (OS-0512)               *
002560******************************************************************
002570 01  LINHA-SUBTOTAL.
002580     05  LS-LITERAL-1        PIC X(06) VALUE "TOTAL ".
002590     05  LS-TIPO             PIC X(02).
002600     05  LS-LITERAL-2        PIC X(02) VALUE ": ".
002610     05  LS-QTDE             PIC ZZZ9.
002620     05  LS-LITERAL-3        PIC X(09) VALUE " CONTAS, ".
002630     05  LS-LITERAL-4        PIC X(09) VALUE "SALDO R$ ".
002640     05  LS-SALDO            PIC -9(07).99.
002650     05  FILLER              PIC X(37) VALUE SPACES.
002660
002670******************************************************************
002680*    LINHA DE TOTAL GERAL (OS-0512)                              *
002690******************************************************************
002700 01  LINHA-TOTAL-GERAL.
002710     05  LG-LITERAL-1        PIC X(13) VALUE "TOTAL GERAL: ".
002720     05  LG-QTDE             PIC ZZZ9.
002730     05  LG-LITERAL-2        PIC X(09) VALUE " CONTAS, ".
002740     05  LG-LITERAL-3        PIC X(09) VALUE "SALDO R$ ".
002750     05  LG-SALDO            PIC -9(07).99.
002760     05  FILLER              PIC X(34) VALUE SPACES.
002770
002780******************************************************************
002790*    CONSTANTES DE NEGOCIO (LIMITE, JUROS, RENDIMENTO)           *
002800******************************************************************
002810 01  WS-CONSTANTES.
002820     03  WS-CONST-FAIXA-LIMITE PIC S9(09)V99 VALUE 500.00.
002830     03  WS-CONST-PERC-BAIXO PIC S9V9(02)   VALUE 0.20.
002840     03  WS-CONST-PERC-ALTO  PIC S9V9(02)   VALUE 0.50.
002850     03  WS-CONST-FATOR-JUROS PIC S9V9(02)  VALUE 1.20.
002860     03  FILLER              PIC X(05).
002870
002880******************************************************************
002890*    MENSAGENS DO RELATORIO (MESMO TEXTO DO CONSOLE ORIGINAL)    *
002900******************************************************************
002910 01  WS-MENSAGENS.
002920     03  WS-MSG-DEP-OK        PIC X(33) VALUE
002930         "DEPOSITO REALIZADO".
002940     03  WS-MSG-DEP-INVALIDO  PIC X(33) VALUE
002950         "VALOR DE DEPOSITO INVALIDO".
002960     03  WS-MSG-SAQUE-OK      PIC X(33) VALUE
002970         "SAQUE REALIZADO".
002980     03  WS-MSG-SAQUE-CHEQUE  PIC X(33) VALUE
002990         "SAQUE REALIZADO C/ CHEQUE ESPEC.".
003000     03  WS-MSG-SAQUE-INVALIDO PIC X(33) VALUE
003010         "VALOR DE SAQUE INVALIDO".
003020     03  WS-MSG-SALDO-INSUF   PIC X(33) VALUE
003030         "SALDO E LIMITE INSUFICIENTES".
003040     03  WS-MSG-CONSULTA-CHEQUE PIC X(33) VALUE
003050         "CONSULTA CHEQUE ESPECIAL".
003060     03  WS-MSG-JUROS-PENDENTES PIC X(33) VALUE
003070         "JUROS PENDENTES".
003080     03  WS-MSG-RENDIMENTO-OK PIC X(33) VALUE
003090         "RENDIMENTO APLICADO".
003100     03  WS-MSG-CONTA-NAO-ACHADA PIC X(33) VALUE
003110         "CONTA NAO CADASTRADA NO MESTRE".
003120     03  WS-MSG-OPERACAO-INVAL PIC X(33) VALUE
003130         "CODIGO DE OPERACAO INVALIDO".
003131     03  WS-MSG-TIPO-INVALIDO PIC X(33) VALUE
003132         "TIPO DE CONTA INVALIDO NO MESTRE".
003140     03  FILLER              PIC X(05).
003150
003160******************************************************************
003170*    PROCEDURE DIVISION                                          *
003180******************************************************************
003190 PROCEDURE DIVISION.
003200
003210 0000-INICIO.
003220     PERFORM 1000-ABRE-ARQUIVOS      THRU 1000-EXIT.
003230     PERFORM 2000-CARREGA-MESTRE     THRU 2000-EXIT.
003240     PERFORM 3000-PROCESSA-MOVTO     THRU 3000-EXIT.
003250     PERFORM 4000-GRAVA-MESTRE-NOVO  THRU 4000-EXIT.
003260     PERFORM 5000-IMPRIME-TOTAIS     THRU 5000-EXIT.
003270     PERFORM 9000-ENCERRA            THRU 9000-EXIT.
003280     STOP RUN.
003290
003300*--------------------------------------------------------------*
003310*    ABERTURA DOS ARQUIVOS DO LOTE                              *
003320*--------------------------------------------------------------*
003330 1000-ABRE-ARQUIVOS.
003340     OPEN INPUT  CTA-MESTRE.
003350     OPEN INPUT  MOVTO.
003360     OPEN OUTPUT RELATO.
003370     OPEN OUTPUT CTA-NOVA.
003380     MOVE ZERO TO WS-QTDE-CONTAS.
003390     MOVE ZERO TO WS-TOT-CC-QTDE  WS-TOT-CC-SALDO.
003400     MOVE ZERO TO WS-TOT-CP-QTDE  WS-TOT-CP-SALDO.
003410     MOVE ZERO TO WS-TOT-GERAL-QTDE WS-TOT-GERAL-SALDO.
003420     MOVE ZERO TO WS-LIN.
003430     MOVE 1    TO WS-PAG.
003440 1000-EXIT.
003450     EXIT.
003460
003470*--------------------------------------------------------------*
003480*    CARGA DO MESTRE DE CONTAS EM TABELA (BANCO - REPOSITORIO)  *
003490*--------------------------------------------------------------*
003500 2000-CARREGA-MESTRE.
003510     PERFORM 2100-LE-UM-MESTRE THRU 2100-EXIT.
003520     PERFORM 2200-ARMAZENA-CONTA THRU 2200-EXIT
003530         UNTIL FIM-MESTRE.
003540 2000-EXIT.
003550     EXIT.
003560
003570 2100-LE-UM-MESTRE.
003580     READ CTA-MESTRE
003590         AT END
003600             MOVE "S" TO WS-FIM-MESTRE.
003610 2100-EXIT.
003620     EXIT.
003630
003640 2200-ARMAZENA-CONTA.
003641*    18/03/09 L.P.M. OS-0602 QUALIFICADOS OS CAMPOS DO MESTRE -
003642*    CTA-NOVA REUSA OS MESMOS NOMES SOB REG-CTA-NOVA E O
003643*    COMPILADOR ACUSAVA NOME AMBIGUO SEM O IN REG-CTAMSTR
003644*    18/03/09 L.P.M. OS-0602 REJEITA REGISTRO DE MESTRE COM
003645*    TIPO DE CONTA FORA DE "CC"/"CP" (CLASSE TIPO-CTA-VALIDO)
003646     IF ACCT-TIPO-CONTA IN REG-CTAMSTR IS NOT TIPO-CTA-VALIDO
003647         PERFORM 2220-REJEITA-TIPO-INVALIDO THRU 2220-EXIT
003648         PERFORM 2100-LE-UM-MESTRE THRU 2100-EXIT
003649         GO TO 2200-EXIT.
003650     ADD 1 TO WS-QTDE-CONTAS.
003660     SET TB-IDX TO WS-QTDE-CONTAS.
003670     MOVE ACCT-NUMERO-COMPLETO IN REG-CTAMSTR
003671                               TO TB-NUM-COMPLETO(TB-IDX).
003680     MOVE ACCT-TIPO-CONTA IN REG-CTAMSTR
003681                               TO TB-TIPO(TB-IDX).
003690     MOVE ACCT-NUMERO IN REG-CTAMSTR
003691                               TO TB-NUMERO(TB-IDX).
003700     MOVE ACCT-AGENCIA IN REG-CTAMSTR
003701                               TO TB-AGENCIA(TB-IDX).
003710     MOVE ACCT-NOME-CLIENTE IN REG-CTAMSTR
003711                               TO TB-NOME(TB-IDX).
003720     MOVE ACCT-SALDO IN REG-CTAMSTR
003721                               TO TB-SALDO(TB-IDX).
003730     MOVE ACCT-LIMITE-CHEQUE-ESP IN REG-CTAMSTR
003731                               TO TB-LIMITE(TB-IDX).
003740     MOVE ACCT-JUROS-VALOR-UTIL IN REG-CTAMSTR
003741                               TO TB-JUROS-UTIL(TB-IDX).
003750     MOVE ACCT-JUROS-DATA-INICIO IN REG-CTAMSTR
003751                               TO TB-JUROS-DATA(TB-IDX).
003760     MOVE ACCT-TAXA-RENDIMENTO IN REG-CTAMSTR
003761                               TO TB-TAXA(TB-IDX).
003770     MOVE ACCT-SITUACAO IN REG-CTAMSTR
003771                               TO TB-SITUACAO(TB-IDX).
003780     PERFORM 2210-LIMITE-ABERTURA THRU 2210-EXIT.
003790     PERFORM 2100-LE-UM-MESTRE THRU 2100-EXIT.
003800 2200-EXIT.
003810     EXIT.
003820
003830*--------------------------------------------------------------*
003840*    LIMITE DE ABERTURA - CONTA CORRENTE NOVA (ACCT-SIT-NOVA-   *
003850*    CONTA = "I" NO MESTRE) GANHA O LIMITE DE CHEQUE ESPECIAL   *
003860*    NA CARGA, A PARTIR DO SALDO DE ABERTURA (OS-0230)          *
003870*--------------------------------------------------------------*
003880 2210-LIMITE-ABERTURA.
003890     IF NOT TB-E-NOVA(TB-IDX)
003900         GO TO 2210-EXIT.
003910     IF NOT TB-E-CTA-CORRENTE(TB-IDX)
003920         GO TO 2210-NORMALIZA.
003930     IF TB-SALDO(TB-IDX) > WS-CONST-FAIXA-LIMITE
003940         GO TO 2210-FAIXA-ALTA.
003950     COMPUTE TB-LIMITE(TB-IDX) ROUNDED =
003960             TB-SALDO(TB-IDX) * WS-CONST-PERC-BAIXO.
003970     GO TO 2210-NORMALIZA.
003980 2210-FAIXA-ALTA.
003990     COMPUTE TB-LIMITE(TB-IDX) ROUNDED =
004000             TB-SALDO(TB-IDX) * WS-CONST-PERC-ALTO.
004010 2210-NORMALIZA.
004020     MOVE "N" TO TB-SITUACAO(TB-IDX).
004030 2210-EXIT.
004040     EXIT.
004041
004042*--------------------------------------------------------------*
004043*    REGISTRO DE MESTRE COM TIPO DE CONTA INVALIDO - NAO ENTRA  *
004044*    NA TABELA, SO GERA LINHA NO RELATO (OS-0602)               *
004045*--------------------------------------------------------------*
004046 2220-REJEITA-TIPO-INVALIDO.
004047     MOVE ACCT-NUMERO-COMPLETO IN REG-CTAMSTR TO LD-CONTA.
004048     MOVE ACCT-TIPO-CONTA IN REG-CTAMSTR      TO LD-TIPO.
004049     MOVE SPACES                              TO LD-OPERACAO.
004050     MOVE ZERO                                TO LD-VALOR.
004051     MOVE ZERO                                TO LD-SALDO.
004052     MOVE WS-MSG-TIPO-INVALIDO                TO LD-MENSAGEM.
004053     WRITE REG-RELATO FROM LINHA-DETALHE.
004054     ADD 1 TO WS-LIN.
004055 2220-EXIT.
004056     EXIT.
004057
004060*--------------------------------------------------------------*
004070*    LACO PRINCIPAL DE MOVIMENTO - LE E DESPACHA POR TIPO       *
004080*--------------------------------------------------------------*
004090 3000-PROCESSA-MOVTO.
004100     PERFORM 3010-LE-UM-MOVTO THRU 3010-EXIT.
004110     PERFORM 3020-TRATA-MOVTO THRU 3020-EXIT
004120         UNTIL FIM-MOVTO.
004130 3000-EXIT.
004140     EXIT.
004150
004160 3010-LE-UM-MOVTO.
004170     READ MOVTO
004180         AT END
004190             MOVE "S" TO WS-FIM-MOVTO.
004200 3010-EXIT.
004210     EXIT.
004220
004230 3020-TRATA-MOVTO.
004240     PERFORM 3100-LOCALIZA-CONTA THRU 3100-EXIT.
004250     IF NOT ACHOU-CONTA
004260         PERFORM 8100-GRAVA-CONTA-NAO-ACHADA THRU 8100-EXIT
004270         GO TO 3020-CONTINUA.
004280     PERFORM 3050-CARREGA-CONTA-ATUAL THRU 3050-EXIT.
004290     IF WA-TIPO = "CC"
004300         PERFORM 3200-PROCESSA-CTA-CORRENTE THRU 3200-EXIT
004310         GO TO 3020-DEVOLVE.
004320     IF WA-TIPO = "CP"
004330         PERFORM 3300-PROCESSA-POUPANCA THRU 3300-EXIT
004340         GO TO 3020-DEVOLVE.
004350     GO TO 3020-CONTINUA.
004360 3020-DEVOLVE.
004370     PERFORM 3070-DEVOLVE-CONTA-ATUAL THRU 3070-EXIT.
004380 3020-CONTINUA.
004390     PERFORM 3010-LE-UM-MOVTO THRU 3010-EXIT.
004400 3020-EXIT.
004410     EXIT.
004420
004430*--------------------------------------------------------------*
004440*    PESQUISA LINEAR NA TABELA DE CONTAS (BANCO - LOCALIZAR)    *
004450*    A TABELA NAO E MANTIDA ORDENADA DURANTE O LOTE, POR ISSO   *
004460*    A PESQUISA E SEQUENCIAL - IGUAL A UM BANCO FARIA SEM UM    *
004470*    ARQUIVO INDEXADO DISPONIVEL PARA O MESTRE EM LOTE.         *
004480*--------------------------------------------------------------*
004490 3100-LOCALIZA-CONTA.
004500     MOVE "N" TO WS-SUB-ACHOU.
004510     SET TB-IDX TO 1.
004520 3110-LOCALIZA-LOOP.
004530     IF TB-IDX > WS-QTDE-CONTAS
004540         GO TO 3100-EXIT.
004550     IF TB-NUM-COMPLETO(TB-IDX) = TRAN-NUMERO-COMPLETO
004560         MOVE "S" TO WS-SUB-ACHOU
004570         GO TO 3100-EXIT.
004580     SET TB-IDX UP BY 1.
004590     GO TO 3110-LOCALIZA-LOOP.
004600 3100-EXIT.
004610     EXIT.
004620
004630*--------------------------------------------------------------*
004640*    COPIA A CONTA LOCALIZADA PARA A AREA DE TRABALHO (OS-0298) *
004650*--------------------------------------------------------------*
004660 3050-CARREGA-CONTA-ATUAL.
004670     MOVE TB-NUM-COMPLETO(TB-IDX) TO WA-NUM-COMPLETO.
004680     MOVE TB-TIPO(TB-IDX)         TO WA-TIPO.
004690     MOVE TB-NUMERO(TB-IDX)       TO WA-NUMERO.
004700     MOVE TB-AGENCIA(TB-IDX)      TO WA-AGENCIA.
004710     MOVE TB-NOME(TB-IDX)         TO WA-NOME.
004720     MOVE TB-SALDO(TB-IDX)        TO WA-SALDO.
004730     MOVE TB-LIMITE(TB-IDX)       TO WA-LIMITE.
004740     MOVE TB-JUROS-UTIL(TB-IDX)   TO WA-JUROS-UTIL.
004750     MOVE TB-JUROS-DATA(TB-IDX)   TO WA-JUROS-DATA.
004760     MOVE TB-TAXA(TB-IDX)         TO WA-TAXA.
004770 3050-EXIT.
004780     EXIT.
004790
004800 3070-DEVOLVE-CONTA-ATUAL.
004810     MOVE WA-SALDO          TO TB-SALDO(TB-IDX).
004820     MOVE WA-LIMITE         TO TB-LIMITE(TB-IDX).
004830     MOVE WA-JUROS-UTIL     TO TB-JUROS-UTIL(TB-IDX).
004840     MOVE WA-JUROS-DATA     TO TB-JUROS-DATA(TB-IDX).
004850 3070-EXIT.
004860     EXIT.
004870
004880*--------------------------------------------------------------*
004890*    UNIDADE CONTA CORRENTE - DESPACHO POR CODIGO DE OPERACAO   *
004900*--------------------------------------------------------------*
004910 3200-PROCESSA-CTA-CORRENTE.
004920     IF TRAN-E-DEPOSITO
004930         PERFORM 3210-CC-DEPOSITO THRU 3210-EXIT
004940         GO TO 3200-EXIT.
004950     IF TRAN-E-SAQUE OR TRAN-E-PAGAMENTO
004960         PERFORM 3220-CC-SAQUE THRU 3220-EXIT
004970         GO TO 3200-EXIT.
004980     IF TRAN-E-CONSULTA-LIMITE
004990         PERFORM 3230-CC-CONSULTA THRU 3230-EXIT
005000         GO TO 3200-EXIT.
005010     PERFORM 8900-GRAVA-OPERACAO-INVALIDA THRU 8900-EXIT.
005020 3200-EXIT.
005030     EXIT.
005040
005050*--------------------------------------------------------------*
005060*    DEPOSITO EM CONTA CORRENTE (JUROS.CALCULARJUROS +          *
005070*    REALIZARDEPOSITO + APLICARVALORNOSALDO) - OS-0241/OS-0298  *
005080*--------------------------------------------------------------*
005090 3210-CC-DEPOSITO.
005100     IF TRAN-VALOR NOT > ZERO
005110         PERFORM 8200-GRAVA-DEP-INVALIDO THRU 8200-EXIT
005120         GO TO 3210-EXIT.
005130     PERFORM 6000-CALCULA-JUROS THRU 6000-EXIT.
005140     IF WS-CALC-INTERESSE = ZERO
005150         GO TO 3210-SEM-JUROS.
005160     SUBTRACT WS-CALC-INTERESSE FROM TRAN-VALOR
005170         GIVING WS-CALC-RESTANTE.
005180     IF WS-CALC-RESTANTE < ZERO
005190         GO TO 3210-JUROS-PARCIAL.
005200     MOVE WS-CALC-INTERESSE TO WS-CALC-REDUCAO.
005210     PERFORM 6400-REDUZ-UTILIZACAO THRU 6400-EXIT.
005220     IF WS-CALC-RESTANTE = ZERO
005230         GO TO 3210-RECALCULA.
005240     MOVE WS-CALC-RESTANTE TO WS-CALC-VALOR-CHEQUE.
005250     PERFORM 3211-CC-APLICA-VALOR-SALDO THRU 3211-EXIT.
005260     GO TO 3210-RECALCULA.
005270 3210-JUROS-PARCIAL.
005280     MOVE TRAN-VALOR TO WS-CALC-REDUCAO.
005290     PERFORM 6400-REDUZ-UTILIZACAO THRU 6400-EXIT.
005300     GO TO 3210-RECALCULA.
005310 3210-SEM-JUROS.
005320     MOVE TRAN-VALOR TO WS-CALC-VALOR-CHEQUE.
005330     PERFORM 3211-CC-APLICA-VALOR-SALDO THRU 3211-EXIT.
005340 3210-RECALCULA.
005350     PERFORM 7000-CALCULA-LIMITE THRU 7000-EXIT.
005360     PERFORM 8000-GRAVA-DEP-OK THRU 8000-EXIT.
005370 3210-EXIT.
005380     EXIT.
005390
005400*--------------------------------------------------------------*
005410*    APLICARVALORNOSALDO - ABATE CHEQUE ESPECIAL PRIMEIRO       *
005420*--------------------------------------------------------------*
005430 3211-CC-APLICA-VALOR-SALDO.
005440     IF WA-JUROS-UTIL = ZERO
005450         ADD WS-CALC-VALOR-CHEQUE TO WA-SALDO
005460         GO TO 3211-EXIT.
005470     IF WS-CALC-VALOR-CHEQUE NOT > WA-JUROS-UTIL
005480         MOVE WS-CALC-VALOR-CHEQUE TO WS-CALC-DIFERENCA
005490         GO TO 3211-REDUZ.
005500     MOVE WA-JUROS-UTIL TO WS-CALC-DIFERENCA.
005510 3211-REDUZ.
005520     MOVE WS-CALC-DIFERENCA TO WS-CALC-REDUCAO.
005530     PERFORM 6400-REDUZ-UTILIZACAO THRU 6400-EXIT.
005540     COMPUTE WA-SALDO = WA-SALDO
005550           + WS-CALC-VALOR-CHEQUE - WS-CALC-DIFERENCA.
005560 3211-EXIT.
005570     EXIT.
005580
005590*--------------------------------------------------------------*
005600*    SAQUE / PAGAMENTO EM CONTA CORRENTE (REALIZARSAQUE)        *
005610*--------------------------------------------------------------*
005620 3220-CC-SAQUE.
005630     IF TRAN-VALOR NOT > ZERO
005640         PERFORM 8300-GRAVA-SAQUE-INVALIDO THRU 8300-EXIT
005650         GO TO 3220-EXIT.
005660     IF TRAN-VALOR NOT > WA-SALDO
005670         SUBTRACT TRAN-VALOR FROM WA-SALDO
005680         PERFORM 7000-CALCULA-LIMITE THRU 7000-EXIT
005690         PERFORM 8010-GRAVA-SAQUE-OK THRU 8010-EXIT
005700         GO TO 3220-EXIT.
005710     SUBTRACT WA-SALDO FROM TRAN-VALOR
005720         GIVING WS-CALC-DIFERENCA.
005730     COMPUTE WS-CALC-LIMITE-DISPON =
005740             WA-LIMITE - WA-JUROS-UTIL.
005750     IF WS-CALC-DIFERENCA NOT > WS-CALC-LIMITE-DISPON
005760         MOVE ZERO TO WA-SALDO
005770         MOVE WS-CALC-DIFERENCA TO WS-CALC-VALOR-CHEQUE
005780         PERFORM 6300-REGISTRA-UTILIZACAO THRU 6300-EXIT
005790         PERFORM 7000-CALCULA-LIMITE THRU 7000-EXIT
005800         PERFORM 8020-GRAVA-SAQUE-CHEQUE THRU 8020-EXIT
005810         GO TO 3220-EXIT.
005820     PERFORM 8400-GRAVA-SALDO-INSUFICIENTE THRU 8400-EXIT.
005830 3220-EXIT.
005840     EXIT.
005850
005860*--------------------------------------------------------------*
005870*    CONSULTA DE CHEQUE ESPECIAL / SALDO (SOMENTE LEITURA)      *
005880*--------------------------------------------------------------*
005890 3230-CC-CONSULTA.
005900     PERFORM 6000-CALCULA-JUROS THRU 6000-EXIT.
005910     IF WS-CALC-INTERESSE > ZERO
005920         PERFORM 8500-GRAVA-CONSULTA-JUROS THRU 8500-EXIT
005930         GO TO 3230-EXIT.
005940     PERFORM 8600-GRAVA-CONSULTA-LIMITE THRU 8600-EXIT.
005950 3230-EXIT.
005960     EXIT.
005970
005980*--------------------------------------------------------------*
005990*    UNIDADE CONTA POUPANCA - DESPACHO POR CODIGO DE OPERACAO   *
006000*--------------------------------------------------------------*
006010 3300-PROCESSA-POUPANCA.
006020     IF TRAN-E-DEPOSITO
006030         PERFORM 3310-CP-DEPOSITO THRU 3310-EXIT
006040         GO TO 3300-EXIT.
006050     IF TRAN-E-SAQUE OR TRAN-E-PAGAMENTO
006060         PERFORM 3320-CP-SAQUE THRU 3320-EXIT
006070         GO TO 3300-EXIT.
006080     IF TRAN-E-RENDIMENTO
006090         PERFORM 3330-CP-RENDIMENTO THRU 3330-EXIT
006100         GO TO 3300-EXIT.
006110     PERFORM 8900-GRAVA-OPERACAO-INVALIDA THRU 8900-EXIT.
006120 3300-EXIT.
006130     EXIT.
006140
006150 3310-CP-DEPOSITO.
006160     IF TRAN-VALOR NOT > ZERO
006170         PERFORM 8200-GRAVA-DEP-INVALIDO THRU 8200-EXIT
006180         GO TO 3310-EXIT.
006190     ADD TRAN-VALOR TO WA-SALDO.
006200     PERFORM 8000-GRAVA-DEP-OK THRU 8000-EXIT.
006210 3310-EXIT.
006220     EXIT.
006230
006240 3320-CP-SAQUE.
006250     IF TRAN-VALOR NOT > ZERO
006260         PERFORM 8300-GRAVA-SAQUE-INVALIDO THRU 8300-EXIT
006270         GO TO 3320-EXIT.
006280     IF TRAN-VALOR NOT > WA-SALDO
006290         SUBTRACT TRAN-VALOR FROM WA-SALDO
006300         PERFORM 8010-GRAVA-SAQUE-OK THRU 8010-EXIT
006310         GO TO 3320-EXIT.
006320     PERFORM 8400-GRAVA-SALDO-INSUFICIENTE THRU 8400-EXIT.
006330 3320-EXIT.
006340     EXIT.
006350
006360*--------------------------------------------------------------*
006370*    RENDIMENTO MENSAL DE POUPANCA (APLICARRENDIMENTO)          *
006380*--------------------------------------------------------------*
006390 3330-CP-RENDIMENTO.
006400     COMPUTE WS-CALC-RENDIMENTO ROUNDED =
006410             WA-SALDO * WA-TAXA.
006420     ADD WS-CALC-RENDIMENTO TO WA-SALDO.
006430     PERFORM 8700-GRAVA-RENDIMENTO THRU 8700-EXIT.
006440 3330-EXIT.
006450     EXIT.
006460
006470*--------------------------------------------------------------*
006480*    REGRAVACAO DO MESTRE - ORDENA A TABELA E GRAVA CTA-NOVA    *
006490*--------------------------------------------------------------*
006500 4000-GRAVA-MESTRE-NOVO.
006510     PERFORM 4100-ORDENA-TABELA THRU 4100-EXIT.
006520     PERFORM 4200-GRAVA-UMA-CONTA THRU 4200-EXIT
006530         VARYING WS-SUB-I FROM 1 BY 1
006540         UNTIL WS-SUB-I > WS-QTDE-CONTAS.
006550 4000-EXIT.
006560     EXIT.
006570
006580*--------------------------------------------------------------*
006590*    ORDENACAO DA TABELA POR SELECAO - TIPO-CONTA E NUMERO      *
006600*    (O SISTEMA NUNCA USOU O VERBO SORT; A TABELA E PEQUENA     *
006610*    O BASTANTE PARA UMA ORDENACAO POR SELECAO SIMPLES)         *
006620*    (14/03/97 V.S. - OS-0322)                                  *
006630*--------------------------------------------------------------*
006640 4100-ORDENA-TABELA.
006650     IF WS-QTDE-CONTAS < 2
006660         GO TO 4100-EXIT.
006670     PERFORM 4110-ORDENA-LINHA THRU 4110-EXIT
006680         VARYING WS-SUB-I FROM 1 BY 1
006690         UNTIL WS-SUB-I > WS-QTDE-CONTAS.
006700 4100-EXIT.
006710     EXIT.
006720
006730 4110-ORDENA-LINHA.
006740     MOVE WS-SUB-I TO WS-SUB-MENOR.
006750     PERFORM 4120-ACHA-MENOR THRU 4120-EXIT
006760         VARYING WS-SUB-J FROM WS-SUB-I BY 1
006770         UNTIL WS-SUB-J > WS-QTDE-CONTAS.
006780     IF WS-SUB-MENOR NOT = WS-SUB-I
006790         PERFORM 4130-TROCA-LINHAS THRU 4130-EXIT.
006800 4110-EXIT.
006810     EXIT.
006820
006830 4120-ACHA-MENOR.
006840     SET TB-IDX  TO WS-SUB-MENOR.
006850     SET TB-IDX2 TO WS-SUB-J.
006860     IF TB-TIPO(TB-IDX2) < TB-TIPO(TB-IDX)
006870         MOVE WS-SUB-J TO WS-SUB-MENOR
006880         GO TO 4120-EXIT.
006890     IF TB-TIPO(TB-IDX2) = TB-TIPO(TB-IDX)
006900       AND TB-NUMERO(TB-IDX2) < TB-NUMERO(TB-IDX)
006910         MOVE WS-SUB-J TO WS-SUB-MENOR.
006920 4120-EXIT.
006930     EXIT.
006940
006950 4130-TROCA-LINHAS.
006960     SET TB-IDX  TO WS-SUB-I.
006970     SET TB-IDX2 TO WS-SUB-MENOR.
006980     MOVE TB-CONTA(TB-IDX)  TO WS-TAB-TROCA.
006990     MOVE TB-CONTA(TB-IDX2) TO TB-CONTA(TB-IDX).
007000     MOVE WS-TAB-TROCA      TO TB-CONTA(TB-IDX2).
007010 4130-EXIT.
007020     EXIT.
007030
007040 4200-GRAVA-UMA-CONTA.
007050     SET TB-IDX TO WS-SUB-I.
007060     IF TB-E-EXCLUIDA(TB-IDX)
007070         GO TO 4200-EXIT.
007080     MOVE TB-NUM-COMPLETO(TB-IDX) TO ACCT-NUMERO-COMPLETO
007090         IN REG-CTA-NOVA.
007100     MOVE TB-TIPO(TB-IDX) TO ACCT-TIPO-CONTA IN REG-CTA-NOVA.
007110     MOVE TB-NUMERO(TB-IDX) TO ACCT-NUMERO IN REG-CTA-NOVA.
007120     MOVE TB-AGENCIA(TB-IDX) TO ACCT-AGENCIA IN REG-CTA-NOVA.
007130     MOVE TB-NOME(TB-IDX) TO ACCT-NOME-CLIENTE IN REG-CTA-NOVA.
007140     MOVE TB-SALDO(TB-IDX) TO ACCT-SALDO IN REG-CTA-NOVA.
007150     MOVE TB-LIMITE(TB-IDX) TO ACCT-LIMITE-CHEQUE-ESP
007160         IN REG-CTA-NOVA.
007170     MOVE TB-JUROS-UTIL(TB-IDX) TO ACCT-JUROS-VALOR-UTIL
007180         IN REG-CTA-NOVA.
007190     MOVE TB-JUROS-DATA(TB-IDX) TO ACCT-JUROS-DATA-INICIO
007200         IN REG-CTA-NOVA.
007210     MOVE TB-TAXA(TB-IDX) TO ACCT-TAXA-RENDIMENTO
007220         IN REG-CTA-NOVA.
007230     WRITE REG-CTA-NOVA.
007240     IF TB-TIPO(TB-IDX) = "CC"
007250         ADD 1 TO WS-TOT-CC-QTDE
007260         ADD TB-SALDO(TB-IDX) TO WS-TOT-CC-SALDO
007270         GO TO 4200-EXIT.
007280     ADD 1 TO WS-TOT-CP-QTDE.
007290     ADD TB-SALDO(TB-IDX) TO WS-TOT-CP-SALDO.
007300 4200-EXIT.
007310     EXIT.
007320
007330*--------------------------------------------------------------*
007340*    IMPRESSAO DOS TOTAIS DE FECHAMENTO - QUEBRA POR TIPO       *
007350*--------------------------------------------------------------*
007360 5000-IMPRIME-TOTAIS.
007370     IF WS-TOT-CC-QTDE > ZERO
007380         PERFORM 5100-TOTAL-CC THRU 5100-EXIT.
007390     IF WS-TOT-CP-QTDE > ZERO
007400         PERFORM 5150-TOTAL-CP THRU 5150-EXIT.
007410     COMPUTE WS-TOT-GERAL-QTDE =
007420             WS-TOT-CC-QTDE + WS-TOT-CP-QTDE.
007430     COMPUTE WS-TOT-GERAL-SALDO =
007440             WS-TOT-CC-SALDO + WS-TOT-CP-SALDO.
007450     PERFORM 5200-TOTAL-GERAL THRU 5200-EXIT.
007460 5000-EXIT.
007470     EXIT.
007480
007490 5100-TOTAL-CC.
007500     MOVE "CC" TO LS-TIPO.
007510     MOVE WS-TOT-CC-QTDE  TO LS-QTDE.
007520     MOVE WS-TOT-CC-SALDO TO LS-SALDO.
007530     WRITE REG-RELATO FROM LINHA-SUBTOTAL.
007540 5100-EXIT.
007550     EXIT.
007560
007570 5150-TOTAL-CP.
007580     MOVE "CP" TO LS-TIPO.
007590     MOVE WS-TOT-CP-QTDE  TO LS-QTDE.
007600     MOVE WS-TOT-CP-SALDO TO LS-SALDO.
007610     WRITE REG-RELATO FROM LINHA-SUBTOTAL.
007620 5150-EXIT.
007630     EXIT.
007640
007650 5200-TOTAL-GERAL.
007660     MOVE WS-TOT-GERAL-QTDE  TO LG-QTDE.
007670     MOVE WS-TOT-GERAL-SALDO TO LG-SALDO.
007680     WRITE REG-RELATO FROM LINHA-TOTAL-GERAL.
007690 5200-EXIT.
007700     EXIT.
007710
007720*--------------------------------------------------------------*
007730*    JUROS.CALCULARJUROS - JUROS DE CHEQUE ESPECIAL COMPOSTO    *
007740*    20% AO DIA SOBRE O VALOR UTILIZADO (OS-0241)               *
007750*--------------------------------------------------------------*
007760 6000-CALCULA-JUROS.
007770     MOVE ZERO TO WS-CALC-INTERESSE.
007780     IF WA-JUROS-UTIL = ZERO
007790         GO TO 6000-EXIT.
007800     IF WA-JUROS-DATA = ZERO
007810         GO TO 6000-EXIT.
007820     MOVE WA-JUROS-DATA TO WS-DT-INICIO.
007830     MOVE TRAN-DATA     TO WS-DT-FIM.
007840     PERFORM 6100-CALCULA-DIAS THRU 6100-EXIT.
007850     IF WS-QTDE-DIAS NOT > ZERO
007860         GO TO 6000-EXIT.
007870     PERFORM 6200-JUROS-COMPOSTO THRU 6200-EXIT.
007880 6000-EXIT.
007890     EXIT.
007900
007910*--------------------------------------------------------------*
007920*    CALCULA-DIAS - CONTAGEM GROSSEIRA (VER NOTA NA WORKING)    *
007930*--------------------------------------------------------------*
007940 6100-CALCULA-DIAS.
007950     COMPUTE WS-DIF-ANO = WS-DT-FIM-ANO - WS-DT-INI-ANO.
007960     COMPUTE WS-DIF-MES = WS-DT-FIM-MES - WS-DT-INI-MES.
007970     COMPUTE WS-DIF-DIA = WS-DT-FIM-DIA - WS-DT-INI-DIA.
007980     COMPUTE WS-QTDE-DIAS =
007990             (WS-DIF-ANO * 365) + (WS-DIF-MES * 30) + WS-DIF-DIA.
008000 6100-EXIT.
008010     EXIT.
008020
008030*--------------------------------------------------------------*
008040*    JUROS COMPOSTOS - MULTIPLICACAO DIA A DIA (SEM POTENCIA)   *
008050*--------------------------------------------------------------*
008060 6200-JUROS-COMPOSTO.
008070     MOVE 1.000000 TO WS-CALC-FATOR.
008080     PERFORM 6210-MULTIPLICA-UM-DIA THRU 6210-EXIT
008090         VARYING WS-CONTADOR-DIAS FROM 1 BY 1
008100         UNTIL WS-CONTADOR-DIAS > WS-QTDE-DIAS.
008110     COMPUTE WS-CALC-TOTAL-DEVIDO ROUNDED =
008120             WA-JUROS-UTIL * WS-CALC-FATOR.
008130     COMPUTE WS-CALC-INTERESSE =
008140             WS-CALC-TOTAL-DEVIDO - WA-JUROS-UTIL.
008150 6200-EXIT.
008160     EXIT.
008170
008180 6210-MULTIPLICA-UM-DIA.
008190     COMPUTE WS-CALC-FATOR-NOVO =
008200             WS-CALC-FATOR * WS-CONST-FATOR-JUROS.
008210     MOVE WS-CALC-FATOR-NOVO TO WS-CALC-FATOR.
008220 6210-EXIT.
008230     EXIT.
008240
008250*--------------------------------------------------------------*
008260*    REGISTRARUTILIZACAO - ABRE/AUMENTA O USO DO CHEQUE ESPEC.  *
008270*--------------------------------------------------------------*
008280 6300-REGISTRA-UTILIZACAO.
008290     IF WA-JUROS-UTIL = ZERO
008300         MOVE TRAN-DATA TO WA-JUROS-DATA.
008310     ADD WS-CALC-VALOR-CHEQUE TO WA-JUROS-UTIL.
008320 6300-EXIT.
008330     EXIT.
008340
008350*--------------------------------------------------------------*
008360*    REDUZIRUTILIZACAO - ABATE O USO DO CHEQUE ESPECIAL         *
008370*--------------------------------------------------------------*
008380 6400-REDUZ-UTILIZACAO.
008390     SUBTRACT WS-CALC-REDUCAO FROM WA-JUROS-UTIL.
008400     IF WA-JUROS-UTIL < ZERO
008410         MOVE ZERO TO WA-JUROS-UTIL.
008420     IF WA-JUROS-UTIL = ZERO
008430         MOVE ZERO TO WA-JUROS-DATA.
008440 6400-EXIT.
008450     EXIT.
008460
008470*--------------------------------------------------------------*
008480*    CALCULARLIMITECHEQUEESPECIAL - RECALCULO DO LIMITE         *
008490*--------------------------------------------------------------*
008500 7000-CALCULA-LIMITE.
008510     IF WA-SALDO > WS-CONST-FAIXA-LIMITE
008520         GO TO 7000-FAIXA-ALTA.
008530     COMPUTE WA-LIMITE ROUNDED =
008540             WA-SALDO * WS-CONST-PERC-BAIXO.
008550     GO TO 7000-EXIT.
008560 7000-FAIXA-ALTA.
008570     COMPUTE WA-LIMITE ROUNDED =
008580             WA-SALDO * WS-CONST-PERC-ALTO.
008590 7000-EXIT.
008600     EXIT.
008610
008620*--------------------------------------------------------------*
008630*    ESCRITA DAS LINHAS DE RELATORIO - UM PARAGRAFO POR CASO    *
008640*    (CADA UM E AUTOCONTIDO, NO ESTILO DO ANTIGO P-IMPRIME)     *
008650*--------------------------------------------------------------*
008660 8000-GRAVA-DEP-OK.
008670     MOVE TRAN-NUMERO-COMPLETO TO LD-CONTA.
008680     MOVE WA-TIPO              TO LD-TIPO.
008690     MOVE TRAN-TIPO-OPERACAO   TO LD-OPERACAO.
008700     MOVE TRAN-VALOR           TO LD-VALOR.
008710     MOVE WA-SALDO             TO LD-SALDO.
008720     MOVE WS-MSG-DEP-OK        TO LD-MENSAGEM.
008730     WRITE REG-RELATO FROM LINHA-DETALHE.
008740     ADD 1 TO WS-LIN.
008750 8000-EXIT.
008760     EXIT.
008770
008780 8010-GRAVA-SAQUE-OK.
008790     MOVE TRAN-NUMERO-COMPLETO TO LD-CONTA.
008800     MOVE WA-TIPO              TO LD-TIPO.
008810     MOVE TRAN-TIPO-OPERACAO   TO LD-OPERACAO.
008820     MOVE TRAN-VALOR           TO LD-VALOR.
008830     MOVE WA-SALDO             TO LD-SALDO.
008840     MOVE WS-MSG-SAQUE-OK      TO LD-MENSAGEM.
008850     WRITE REG-RELATO FROM LINHA-DETALHE.
008860     ADD 1 TO WS-LIN.
008870 8010-EXIT.
008880     EXIT.
008890
008900 8020-GRAVA-SAQUE-CHEQUE.
008910     MOVE TRAN-NUMERO-COMPLETO TO LD-CONTA.
008920     MOVE WA-TIPO              TO LD-TIPO.
008930     MOVE TRAN-TIPO-OPERACAO   TO LD-OPERACAO.
008940     MOVE TRAN-VALOR           TO LD-VALOR.
008950     MOVE WA-SALDO             TO LD-SALDO.
008960     MOVE WS-MSG-SAQUE-CHEQUE  TO LD-MENSAGEM.
008970     WRITE REG-RELATO FROM LINHA-DETALHE.
008980     ADD 1 TO WS-LIN.
008990 8020-EXIT.
009000     EXIT.
009010
009020 8100-GRAVA-CONTA-NAO-ACHADA.
009030     MOVE TRAN-NUMERO-COMPLETO      TO LD-CONTA.
009040     MOVE TRAN-NUMERO-COMPLETO(1:2) TO LD-TIPO.
009050     MOVE TRAN-TIPO-OPERACAO        TO LD-OPERACAO.
009060     MOVE TRAN-VALOR                TO LD-VALOR.
009070     MOVE ZERO                      TO LD-SALDO.
009080     MOVE WS-MSG-CONTA-NAO-ACHADA   TO LD-MENSAGEM.
009090     WRITE REG-RELATO FROM LINHA-DETALHE.
009100     ADD 1 TO WS-LIN.
009110 8100-EXIT.
009120     EXIT.
009130
009140 8200-GRAVA-DEP-INVALIDO.
009150     MOVE TRAN-NUMERO-COMPLETO TO LD-CONTA.
009160     MOVE WA-TIPO              TO LD-TIPO.
009170     MOVE TRAN-TIPO-OPERACAO   TO LD-OPERACAO.
009180     MOVE TRAN-VALOR           TO LD-VALOR.
009190     MOVE WA-SALDO             TO LD-SALDO.
009200     MOVE WS-MSG-DEP-INVALIDO  TO LD-MENSAGEM.
009210     WRITE REG-RELATO FROM LINHA-DETALHE.
009220     ADD 1 TO WS-LIN.
009230 8200-EXIT.
009240     EXIT.
009250
009260 8300-GRAVA-SAQUE-INVALIDO.
009270     MOVE TRAN-NUMERO-COMPLETO  TO LD-CONTA.
009280     MOVE WA-TIPO               TO LD-TIPO.
009290     MOVE TRAN-TIPO-OPERACAO    TO LD-OPERACAO.
009300     MOVE TRAN-VALOR            TO LD-VALOR.
009310     MOVE WA-SALDO              TO LD-SALDO.
009320     MOVE WS-MSG-SAQUE-INVALIDO TO LD-MENSAGEM.
009330     WRITE REG-RELATO FROM LINHA-DETALHE.
009340     ADD 1 TO WS-LIN.
009350 8300-EXIT.
009360     EXIT.
009370
009380 8400-GRAVA-SALDO-INSUFICIENTE.
009390     MOVE TRAN-NUMERO-COMPLETO TO LD-CONTA.
009400     MOVE WA-TIPO              TO LD-TIPO.
009410     MOVE TRAN-TIPO-OPERACAO   TO LD-OPERACAO.
009420     MOVE TRAN-VALOR           TO LD-VALOR.
009430     MOVE WA-SALDO             TO LD-SALDO.
009440     MOVE WS-MSG-SALDO-INSUF   TO LD-MENSAGEM.
009450     WRITE REG-RELATO FROM LINHA-DETALHE.
009460     ADD 1 TO WS-LIN.
009470 8400-EXIT.
009480     EXIT.
009490
009500*--------------------------------------------------------------*
009510*    CONSULTA COM JUROS PENDENTES - JUROS E SALDO ATUAL         *
009520*    OS-0231 09/03/06 RM AJUSTE PARA SEMPRE IMPRIMIR O SALDO    *
009530 8500-GRAVA-CONSULTA-JUROS.
009540     MOVE TRAN-NUMERO-COMPLETO   TO LD-CONTA.
009550     MOVE WA-TIPO                TO LD-TIPO.
009560     MOVE TRAN-TIPO-OPERACAO     TO LD-OPERACAO.
009570     MOVE WS-CALC-INTERESSE      TO LD-VALOR.
009580     MOVE WA-SALDO               TO LD-SALDO.
009590     MOVE WS-MSG-JUROS-PENDENTES TO LD-MENSAGEM.
009600     WRITE REG-RELATO FROM LINHA-DETALHE.
009610     ADD 1 TO WS-LIN.
009620 8500-EXIT.
009630     EXIT.
009640
009650*--------------------------------------------------------------*
009660*    CONSULTA SEM JUROS PENDENTES - DISPONIVEL E SALDO ATUAL    *
009670*    OS-0231 09/03/06 RM AJUSTE PARA SEMPRE IMPRIMIR O SALDO    *
009680 8600-GRAVA-CONSULTA-LIMITE.
009690     COMPUTE WS-CALC-LIMITE-DISPON =
009700             WA-LIMITE - WA-JUROS-UTIL.
009710     MOVE TRAN-NUMERO-COMPLETO    TO LD-CONTA.
009720     MOVE WA-TIPO                 TO LD-TIPO.
009730     MOVE TRAN-TIPO-OPERACAO      TO LD-OPERACAO.
009740     MOVE WS-CALC-LIMITE-DISPON   TO LD-VALOR.
009750     MOVE WA-SALDO                TO LD-SALDO.
009760     MOVE WS-MSG-CONSULTA-CHEQUE  TO LD-MENSAGEM.
009770     WRITE REG-RELATO FROM LINHA-DETALHE.
009780     ADD 1 TO WS-LIN.
009790 8600-EXIT.
009800     EXIT.
009830
009840 8700-GRAVA-RENDIMENTO.
009850     MOVE TRAN-NUMERO-COMPLETO TO LD-CONTA.
009860     MOVE WA-TIPO              TO LD-TIPO.
009870     MOVE TRAN-TIPO-OPERACAO   TO LD-OPERACAO.
009880     MOVE WS-CALC-RENDIMENTO   TO LD-VALOR.
009890     MOVE WA-SALDO             TO LD-SALDO.
009900     MOVE WS-MSG-RENDIMENTO-OK TO LD-MENSAGEM.
009910     WRITE REG-RELATO FROM LINHA-DETALHE.
009920     ADD 1 TO WS-LIN.
009930 8700-EXIT.
009940     EXIT.
009950
009960 8900-GRAVA-OPERACAO-INVALIDA.
009970     MOVE TRAN-NUMERO-COMPLETO TO LD-CONTA.
009980     MOVE WA-TIPO              TO LD-TIPO.
009990     MOVE TRAN-TIPO-OPERACAO   TO LD-OPERACAO.
010000     MOVE TRAN-VALOR           TO LD-VALOR.
010010     MOVE WA-SALDO             TO LD-SALDO.
010020     MOVE WS-MSG-OPERACAO-INVAL TO LD-MENSAGEM.
010030     WRITE REG-RELATO FROM LINHA-DETALHE.
010040     ADD 1 TO WS-LIN.
010050 8900-EXIT.
010060     EXIT.
010070
010080*--------------------------------------------------------------*
010090*    ENCERRAMENTO DO LOTE                                       *
010100*--------------------------------------------------------------*
010110 9000-ENCERRA.
010120     CLOSE CTA-MESTRE.
010130     CLOSE MOVTO.
010140     CLOSE RELATO.
010150     CLOSE CTA-NOVA.
010160 9000-EXIT.
010170     EXIT.
