000010*****************************************************************
000020*  COPY       CTAMSTR                                           *
000030*  DESCRICAO. LAYOUT DO REGISTRO-MESTRE DE CONTAS (CC E CP)     *
000040*              ARQUIVO MESTRE DE CONTAS - CONTROLE FINANCEIRO   *
000050*  ORIGEM.     EXTRAIDO DE REG-BCO (BANCO01/BANCO09) E          *
000060*              PADRONIZADO PARA O NOVO LOTE DE MOVIMENTO        *
000070*              NOTURNO DE CONTAS (BANCO40).                     *
000080*****************************************************************
000090*  HISTORICO DE ALTERACOES DESTE MEMBRO DE COPY                 *
000100*  DATA     PROGR  CHAMADO   DESCRICAO                          *
000110*  --------  -----  --------  ------------------------------    *
000120*  12/03/89  RFM    ------    VERSAO INICIAL - CTA CORRENTE     *         
000130*  04/09/89  RFM    ------    INCLUIDO BLOCO DE CHEQUE ESPECIAL *         
000140*  22/01/91  RFM    OS-0114   INCLUIDA CONTA POUPANCA (CP)      * OS-0114 
000150*  17/06/94  V.S.   OS-0233   REDEFINES DE DATA JUROS ACRESC.   * OS-0233 
000160*  03/02/99  L.P.M. OS-0401   REVISAO BUGS DO ANO 2000 (Y2K)    * OS-0401 
000170*  11/11/03  RFM    OS-0512   FILLER DE EXPANSAO P/ NOVOS CAMPOS* OS-0512 
000180*****************************************************************
000190 01  REG-CTAMSTR.
000200*--------------------------------------------------------------*
000210*    IDENTIFICACAO DA CONTA                                     *
000220*--------------------------------------------------------------*
000230     03  ACCT-NUMERO-COMPLETO        PIC X(10).
000240     03  ACCT-TIPO-CONTA             PIC X(02).
000250         88  ACCT-E-CTA-CORRENTE         VALUE "CC".
000260         88  ACCT-E-CTA-POUPANCA         VALUE "CP".
000270     03  ACCT-NUMERO                 PIC 9(08).
000280     03  ACCT-AGENCIA                PIC X(10).
000290     03  ACCT-NOME-CLIENTE           PIC X(30).
000300*--------------------------------------------------------------*
000310*    POSICAO FINANCEIRA DA CONTA                                *
000320*--------------------------------------------------------------*
000330     03  ACCT-SALDO                  PIC S9(09)V99.
000340*--------------------------------------------------------------*
000350*    BLOCO CHEQUE ESPECIAL / RENDIMENTO - REDEFINIDO POR TIPO   *
000360*    (03/02/99 L.P.M. - OS-0401 - REVISTO P/ Y2K, DATA CCAAMMDD)*
000370*--------------------------------------------------------------*
000380     03  ACCT-DADOS-TIPO.
000390         05  ACCT-LIMITE-CHEQUE-ESP  PIC S9(09)V99.
000400         05  ACCT-JUROS-VALOR-UTIL   PIC S9(09)V99.
000410         05  ACCT-JUROS-DATA-INICIO  PIC 9(08).
000420         05  ACCT-TAXA-RENDIMENTO    PIC S9V9(04).
000430     03  ACCT-DADOS-CTA-CORRENTE REDEFINES ACCT-DADOS-TIPO.
000440         05  ACCT-CC-LIMITE          PIC S9(09)V99.
000450         05  ACCT-CC-JUROS-UTIL      PIC S9(09)V99.
000460         05  ACCT-CC-JUROS-DATA      PIC 9(08).
000470         05  ACCT-CC-FILLER          PIC S9V9(04).
000480     03  ACCT-DADOS-CTA-POUPANCA REDEFINES ACCT-DADOS-TIPO.
000490         05  ACCT-CP-FILLER-1        PIC S9(09)V99.
000500         05  ACCT-CP-FILLER-2        PIC S9(09)V99.
000510         05  ACCT-CP-FILLER-3        PIC 9(08).
000520         05  ACCT-CP-TAXA-RENDTO     PIC S9V9(04).
000530*--------------------------------------------------------------*
000540*    DECOMPOSICAO DA DATA DE INICIO DO USO DO CHEQUE ESPECIAL   *
000550*    (17/06/94 V.S. - OS-0233 - USADA PELO CALCULO DE JUROS)    *
000560*--------------------------------------------------------------*
000570     03  ACCT-JUROS-DATA-AAMMDD REDEFINES ACCT-JUROS-DATA-INICIO.
000580         05  ACCT-JD-ANO             PIC 9(04).
000590         05  ACCT-JD-MES             PIC 9(02).
000600         05  ACCT-JD-DIA             PIC 9(02).
000610*--------------------------------------------------------------*
000620*    INDICADORES DE SITUACAO DO REGISTRO NA TABELA EM MEMORIA   *
000630*    (NAO GRAVADOS NO ARQUIVO - USO EXCLUSIVO DO BANCO40)       *
000640*--------------------------------------------------------------*
000650     03  ACCT-SITUACAO               PIC X(01).
000660         88  ACCT-SIT-NORMAL             VALUE "N".
000670         88  ACCT-SIT-NOVA-CONTA         VALUE "I".
000680         88  ACCT-SIT-EXCLUIDA           VALUE "E".
000690*--------------------------------------------------------------*
000700*    RESERVA DE EXPANSAO - OS-0512                              *
000710*--------------------------------------------------------------*
000720     03  FILLER                      PIC X(15).
