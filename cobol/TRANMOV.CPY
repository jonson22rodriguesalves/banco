000010*****************************************************************
000020*  COPY       TRANMOV                                           *
000030*  DESCRICAO. LAYOUT DO REGISTRO DE MOVIMENTO (LOTE NOTURNO)    *
000040*              DEPOSITO / SAQUE / PAGAMENTO / RENDIMENTO /      *
000050*              CONSULTA DE CHEQUE ESPECIAL                      *
000060*****************************************************************
000070*  HISTORICO DE ALTERACOES DESTE MEMBRO DE COPY                 *
000080*  DATA     PROGR  CHAMADO   DESCRICAO                          *
000090*  --------  -----  --------  ------------------------------    *
000100*  22/01/91  RFM    OS-0114   VERSAO INICIAL P/ LOTE DE CONTAS  * OS-0114 
000110*  03/02/99  L.P.M. OS-0401   DATA DO MOVTO PASSADA P/ CCAAMMDD * OS-0401 
000120*  11/11/03  RFM    OS-0512   INCLUIDO REDEFINES DE DATA-MOVTO  * OS-0512 
000130*****************************************************************
000140 01  REG-MOVTO.
000150     03  TRAN-NUMERO-COMPLETO        PIC X(10).
000160     03  TRAN-TIPO-OPERACAO          PIC X(01).
000170         88  TRAN-E-DEPOSITO             VALUE "D".
000180         88  TRAN-E-SAQUE                VALUE "S".
000190         88  TRAN-E-PAGAMENTO            VALUE "P".
000200         88  TRAN-E-RENDIMENTO           VALUE "R".
000210         88  TRAN-E-CONSULTA-LIMITE      VALUE "C".
000220         88  TRAN-OPERACAO-VALIDA
000230                 VALUE "D" "S" "P" "R" "C".
000240     03  TRAN-VALOR                  PIC S9(09)V99.
000250     03  TRAN-DATA                   PIC 9(08).
000260*--------------------------------------------------------------*
000270*    DECOMPOSICAO DA DATA DO MOVIMENTO (OS-0512 - 11/11/03)     *
000280*--------------------------------------------------------------*
000290     03  TRAN-DATA-AAMMDD REDEFINES TRAN-DATA.
000300         05  TRAN-DT-ANO                 PIC 9(04).
000310         05  TRAN-DT-MES                 PIC 9(02).
000320         05  TRAN-DT-DIA                 PIC 9(02).
000330     03  FILLER                      PIC X(10).
